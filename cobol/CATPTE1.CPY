000100******************************************************************
000200*        COPY CATPTE1 - LAYOUT REGISTRO DE PARTES DEL CATALOGO   *
000300*        ARCHIVO DE ENTRADA : CATPTE (1 A N REGISTROS POR CORRIDA*
000400******************************************************************
000500*   FECHA       : 03/05/1994   PROGRAMADOR : R. ESTRADA (PRDE)   *
000600*   CADA REGISTRO ES UN PARTICIPANTE DEL MENSAJE (COMPRADOR,     *
000700*   PROVEEDOR O VENDEDOR) QUE SE EMITE COMO SEGMENTO NAD.        *
000800******************************************************************
000900 01  REG-CATPTE.
001000     02  CATPTE-CUALIFICADOR          PIC X(02).
001100         88  CATPTE-ES-COMPRADOR               VALUE 'BY'.
001150*            GENPRCT1/341 LOS USA PARA EL DESGLOSE POR TIPO DE
001160*            PARTE DEL RESUMEN DE 900-ESTADISTICAS
001200         88  CATPTE-ES-PROVEEDOR               VALUE 'SU'.
001300         88  CATPTE-ES-VENDEDOR                VALUE 'SE'.
001400         88  CATPTE-CUALIFICADOR-VALIDO
001500                                                VALUE 'BY' 'SU'
001600                                                      'SE'.
001700     02  FILLER                       PIC X(01).
001800     02  CATPTE-CODIGO-PARTE          PIC X(17).
001900     02  FILLER                       PIC X(10).
