000100******************************************************************
000200* FECHA       : 03/05/1994                                       *
000300* PROGRAMADOR : R. ESTRADA (PRDE)                                *
000400* APLICACION  : COMERCIO EXTERIOR / INTERCAMBIO EDIFACT          *
000500* PROGRAMA    : GENPRCT1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA TOMA LA CABECERA, LAS PARTES Y LOS *
000800*             : ARTICULOS DE UN CATALOGO DE PRECIOS, LOS VALIDA  *
000900*             : Y CONSTRUYE EL MENSAJE EDIFACT PRICAT D:96A:UN   *
001000*             : (UNA/UNH/BGM/DTM/CUX/RFF/NAD/LIN/IMD/PRI/QTY/MOA/*
001100*             : UNT), UN SEGMENTO POR REGISTRO DE SALIDA.        *
001200* ARCHIVOS    : CATENC=A, CATPTE=A, CATITM=A, CATSAL=A           *
001300* ACCION (ES) : G=GENERA EL MENSAJE PRICAT DE UNA CORRIDA        *
001400* INSTALADO   : 03/05/1994                                       *
001500* BPM/RATIONAL: 104477                                           *
001600* NOMBRE      : GENERACION CATALOGO DE PRECIOS EDIFACT PRICAT    *
001700* PROGRAMA(S) : NO APLICA                                        *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    GENPRCT1.
002100 AUTHOR.        R. ESTRADA.
002200 INSTALLATION.  DEPTO. SISTEMAS - COMERCIO EXTERIOR.
002300 DATE-WRITTEN.  03/05/94.
002400 DATE-COMPILED. 03/05/94.
002500 SECURITY.      USO INTERNO - RESERVADO AL AREA DE PROCESOS POR
002600                 LOTES, NO DISTRIBUIR FUERA DEL DEPARTAMENTO.
002700******************************************************************
002800*                    H I S T O R I A L   D E   C A M B I O S     *
002900******************************************************************
003000* 03/05/94  PRDE  104477  VERSION ORIGINAL. GENERA UNA/UNH/BGM/  *
003100*                         DTM/CUX/RFF/NAD/LIN/IMD/PRI/MOA/UNT.   *
003200* 19/08/94  PRDE  104512  SE AGREGA VALIDACION DE MONEDA CONTRA  *
003300*                         TABLA FIJA (EUR/USD/GBP/JPY).          *
003400* 22/11/94  JCHV  104588  SE CORRIGE EL CONTEO DE SEGMENTOS DEL  *
003500*                         UNT, NO SE CONSIDERABA EL SEGMENTO MOA.*
003600* 14/02/95  JCHV  104699  SE AGREGA EL SEGMENTO QTY (CANTIDAD)   *
003700*                         CUANDO EL ARTICULO LA TRAE.            *
003800* 03/07/95  PRDE  104811  SE CAMBIA PRI DE UN SOLO CALIFICADOR A *
003900*                         DOS (AAA NETO Y AAB BRUTO).            *
004000* 30/01/96  JCHV  104955  SE AGREGA EL ESCAPE DE APOSTROFES EN   *
004100*                         LA DESCRIPCION DEL ARTICULO (IMD).     *
004200* 11/09/96  PRDE  105033  SE ADOPTA LA VERSION DE MENSAJE        *
004300*                         D:96A:UN, SE VALIDA EL PATRON COMPLETO.*
004400* 05/03/97  JCHV  105140  SE AGREGA EL RECHAZO DE ARTICULOS CON  *
004500*                         PRECIO O CAMPOS OBLIGATORIOS INVALIDOS *
004600*                         SIN DETENER LA CORRIDA (SALTAR/SEGUIR).*
004700* 17/11/98  PRDE  YK2K01  REVISION DE CAMBIO DE SIGLO: LA FECHA  *
004800*                         DE CORRIDA SE ACEPTA CON ANIO DE 4     *
004900*                         POSICIONES (WKS-FECHA-EJECUCION).      *
005000* 09/06/99  PRDE  YK2K02  PRUEBAS DE PASO DE SIGLO SOBRE DTM,    *
005100*                         SIN CAMBIOS DE LOGICA ADICIONALES.     *
005200* 21/02/01  MALV  105702  SE AGREGA VALIDACION FATAL DE PARTES   *
005300*                         (CUALIFICADOR Y CODIGO) EN CABECERA.   *
005400* 08/08/03  MALV  105881  SE AGREGA EL RFF+ON CON EL NUMERO DE   *
005500*                         DOCUMENTO DEL CATALOGO.                *
005600* 14/04/07  ELRO  106230  SE ESTANDARIZA EL RECORTE DE CEROS Y   *
005700*                         BLANCOS AL ARMAR LOS SEGMENTOS PRI,    *
005800*                         QTY, MOA Y UNT (VER 499-AVANZA-POSIC.) *
005900* 19/10/09  ELRO  106455  SE AGREGA EL RESUMEN DE CORRIDA CON EL *
006000*                         TOTAL DE ARTICULOS Y EL IMPORTE TOTAL. *
006100* 02/03/12  ELRO  106701  SE DEJA CONSTANCIA DE QUE EL INDICE DE *
006200*                         LIN AVANZA POR CADA ARTICULO LEIDO,    *
006300*                         AUNQUE SE RECHACE.                     *
006400* 11/01/13  ELRO  106844  AUDITORIA DE OPERACIONES: SE QUITA UN  *
006500*                         SPECIAL-NAMES QUE NO SE USABA EN NINGUN *
006600*                         LADO (NO HAY IMPRESORA EN ESTA CORRIDA,*
006700*                         NO DEBIO QUEDAR DE UNA PLANTILLA VIEJA).*
006800* 11/01/13  ELRO  106844  SE ACOTA LA TABLA WKS-TABLA-PARTES EN EL*
006900*                         MOMENTO DE CARGARLA (341), YA NO SOLO AL*
007000*                         GRABARLA, PARA QUE 220 NUNCA RECORRA MAS*
007100*                         DE WKS-MAX-PARTES POSICIONES.          *
007200* 18/01/13  ELRO  106844  SE AGREGA RECHAZO DE ARTICULOS CON      *
007300*                         CANTIDAD EN CERO (ANTES SOLO SE USABA   *
007400*                         PARA DECIDIR SI SE EMITIA EL QTY).      *
007500* 18/01/13  ELRO  106844  REVISION DE AUDITORIA INTERNA: SE       *
007600*                         AMPLIA LA BITACORA DE ESTE PROGRAMA Y   *
007700*                         SE DOCUMENTAN LAS REGLAS DE NEGOCIO QUE *
007800*                         ANTES SOLO VIVIAN EN LA CABEZA DE QUIEN *
007900*                         LO MANTENIA.                            *
008000* 25/01/13  ELRO  106844  SE AGREGA EL CONTADOR DE ARTICULOS      *
008100*                         RECHAZADOS AL RESUMEN DE 900-ESTADIS-   *
008200*                         TICAS (WKS-CONTADOR-RECHAZADOS).        *
008300* 04/06/14  SORT  106990  SE REVISA EL PROGRAMA CONTRA EL NUEVO   *
008400*                         ESTANDAR DE AUDITORIA DE BATCH; SIN     *
008500*                         CAMBIOS DE LOGICA, SOLO DOCUMENTACION.  *
008600* 12/09/15  SORT  107102  SE CONFIRMA QUE EL SEGMENTO IMD SOLO    *
008700*                         USA EL FORMATO LIBRE (F); NO SE          *
008800*                         REQUIERE EL FORMATO ESTRUCTURADO (C).   *
008900* 30/03/17  ELRO  107355  SE REVISA EL RECORTE DE WKS-TOTAL-      *
009000*                         EDITADO PARA CATALOGOS CON IMPORTE TOTAL*
009100*                         DE 9 DIGITOS; SIN CAMBIOS, SOLO PRUEBA.  *
009200* 21/11/18  PRDE  107580  JUBILACION DEL AUTOR ORIGINAL; SE DEJA  *
009300*                         CONSTANCIA DE QUE EL MANTENIMIENTO      *
009400*                         FUTURO QUEDA A CARGO DEL EQUIPO DE       *
009500*                         COMERCIO EXTERIOR.                       *
009600* 09/04/19  MALV  107699  AUDITORIA: LA DESCOMPOSICION ANIO/MES/  *
009700*                         DIA DE LA FECHA DE CORRIDA NO SE USABA   *
009800*                         PARA NADA; AHORA 214-EMITE-DTM LA USA    *
009900*                         PARA AVISAR SI EL RELOJ DEL SISTEMA      *
010000*                         DEVUELVE UNA FECHA FUERA DE RANGO.       *
010100* 09/04/19  MALV  107699  AUDITORIA: LOS 88 DE CATPTE1 (COMPRADOR/*
010200*                         PROVEEDOR/VENDEDOR) NO SE USABAN; AHORA  *
010300*                         341 LOS USA PARA LLEVAR EL DESGLOSE POR  *
010400*                         TIPO DE PARTE QUE SE MUESTRA EN 900.     *
010500* 16/04/19  MALV  107699  AUDITORIA: LA VISTA DE SIGNO/DIGITOS DEL *
010600*                         PRECIO (CATITM1) NO SE USABA; AHORA 400  *
010700*                         LA USA PARA DISTINGUIR EN EL AVISO SI EL *
010800*                         PRECIO INVALIDO VIENE MAL EN EL SIGNO O  *
010900*                         EN LOS DIGITOS.                          *
011000******************************************************************
011100******************************************************************
011200*     R E F E R E N C I A :  C O D I G O S   E D I F A C T        *
011300*     USADOS POR ESTE PROGRAMA (PARA NO TENER QUE ANDAR           *
011400*     BUSCANDO EN EL MANUAL D:96A CADA VEZ QUE SE TOCA ESTO)      *
011500******************************************************************
011600*   UNH ............ NO LLEVA CUALIFICADOR, SOLO NUMERO+TIPO:VER  *
011700*   BGM+xx+yy+9 ..... xx=CODIGO DE DOCUMENTO, yy=NUMERO, 9=ORIGINAL*
011800*   DTM+137:..:102 .. 137=FECHA/HORA DE EMISION DEL MENSAJE       *
011900*   CUX+2:..:9 ...... 2=MONEDA DE REFERENCIA, 9=TIPO DE CAMBIO    *
012000*   RFF+ON:.. ....... ON=NUMERO DE ORDEN/DOCUMENTO                *
012100*   NAD+xx+yy::91 ... xx=BY/SU/SE, 91=LISTA DE CODIGOS ASIGNADA   *
012200*                     POR EL COMPRADOR (SEGUN ACUERDO COMERCIAL)  *
012300*   LIN+nn++cc:EN ... nn=NUMERO DE LINEA, cc=CODIGO EAN/GTIN DEL   *
012400*                     ARTICULO, EN=TIPO DE CODIGO (EAN)           *
012500*   IMD+F++:::dd .... F=FORMATO LIBRE, dd=DESCRIPCION ESCAPADA    *
012600*   PRI+AAA:pp:UP ... AAA=PRECIO NETO, UP=PRECIO UNITARIO         *
012700*   PRI+AAB:pp:UP ... AAB=PRECIO BRUTO, UP=PRECIO UNITARIO        *
012800*   QTY+47:cc:uu .... 47=CANTIDAD DISPONIBLE, uu=UNIDAD DE MEDIDA *
012900*   MOA+86:tt:mmm ... 86=IMPORTE TOTAL, mmm=MONEDA DEL CATALOGO   *
013000*   UNT+nn+mm ....... nn=SEGMENTOS (SIN CONTAR UNA/UNT), mm=NUMERO*
013100*                     DE MENSAJE (DEBE COINCIDIR CON EL DEL UNH)  *
013200******************************************************************
013300*     N O T A S   D E   N E G O C I O   D E L   C A T A L O G O   *
013400******************************************************************
013500*   - LA CORRIDA COMPLETA SE RECHAZA (SIN GENERAR SALIDA) SI FALTA*
013600*     LA CABECERA, SI LA CABECERA TRAE UN CAMPO OBLIGATORIO EN    *
013700*     BLANCO, SI LA VERSION EDIFACT NO CUMPLE EL PATRON, SI LA    *
013800*     MONEDA NO ESTA EN LA TABLA FIJA, SI NO HAY PARTES, SI ALGUNA*
013900*     PARTE TRAE CUALIFICADOR O CODIGO INVALIDO, O SI NO LLEGO    *
014000*     NINGUN ARTICULO.                                            *
014100*   - UN ARTICULO, EN CAMBIO, SE RECHAZA UNO POR UNO SIN TUMBAR LA*
014200*     CORRIDA: BASTA CON QUE LE FALTE CODIGO O DESCRIPCION, QUE EL*
014300*     PRECIO NO SEA NUMERICO O SEA NEGATIVO, O QUE LA CANTIDAD    *
014400*     VENGA EN CERO DE FORMA EXPLICITA (VER 410-VALIDA-CANTIDAD). *
014500*   - LA NUMERACION DE LIN (WKS-INDICE-LINEA) CUENTA TODOS LOS    *
014600*     REGISTROS DE CATITM LEIDOS, SE RECHACEN O NO; ASI EL NUMERO *
014700*     DE LINEA DE UN ARTICULO ACEPTADO COINCIDE SIEMPRE CON SU    *
014800*     POSICION FISICA DENTRO DEL ARCHIVO DE ENTRADA.              *
014900*   - LA TABLA DE PARTES (WKS-TABLA-PARTES) ESTA LIMITADA A 50    *
015000*     POSICIONES; ES UN LIMITE DE DISEÑO DE ESTE PROGRAMA, NO DEL *
015100*     ESTANDAR EDIFACT, Y SE RESPETA TANTO AL CARGAR (341) COMO AL*
015200*     EMITIR (220) PARA QUE NUNCA SE LEA FUERA DE LA TABLA.       *
015300******************************************************************
015400*     I N D I C E   D E   P A R R A F O S   ( P R O C E D U R E )  *
015500******************************************************************
015600*   000-PRINCIPAL ..................... ORDEN GENERAL DE LA CORRIDA
015700*   050-ABRE-ARCHIVOS .................. OPEN DE LOS 4 ARCHIVOS
015800*   060-LEE-CABECERA ................... LECTURA DE CATENC
015900*   070-LEE-PRIMER-ARTICULO ............ LECTURA ADELANTADA DE CATITM
016000*   080-LEE-SIGUIENTE-ARTICULO ......... LECTURA SIGUIENTE DE CATITM
016100*   200-CONSTRUYE-SEGMENTOS ............ ARMA TODO EL CUERPO DEL MSJ
016200*   210-EMITE-CABECERAS ................ UNA/UNH/BGM/DTM/CUX/RFF
016300*   211-EMITE-UNA ... 216-EMITE-RFF .... UN SEGMENTO DE CABECERA C/U
016400*   220-EMITE-PARTES ................... RECORRE LA TABLA DE PARTES
016500*   221-EMITE-UNA-PARTE ................ UN SEGMENTO NAD
016600*   230-PROCESA-ARTICULOS .............. RECORRE CATITM COMPLETO
016700*   235-PROCESA-UN-ARTICULO ............ VALIDA Y DECIDE SALTAR/SEGUIR
016800*   240-EMITE-SEGMENTOS-ARTICULO ....... LIN/IMD/PRI/PRI/QTY
016900*   250-EMITE-TOTAL-Y-TRAILER .......... MOA + UNT
017000*   260-ESCRIBE-UN-SEGMENTO ............ WRITE COMUN + CONTADOR
017100*   300-VALIDA-CABECERA ................ ORQUESTA LA VALIDACION FATAL
017200*   310-VALIDA-CAMPOS-OBLIGATORIOS ..... CAMPOS EN BLANCO DE CATENC
017300*   320-VALIDA-VERSION-EDIFACT ......... PATRON L:DDL:UN
017400*   330-VALIDA-MONEDA .................. TABLA FIJA DE MONEDAS
017500*   340-VALIDA-TODAS-LAS-PARTES ........ LEE TODO CATPTE
017600*   341-LEE-Y-VALIDA-UNA-PARTE ......... UN REGISTRO DE CATPTE
017700*   400-VALIDA-PRECIO .................. NUMERICO Y NO NEGATIVO
017800*   410-VALIDA-CANTIDAD ................ RECHAZA CANTIDAD EN CERO
017900*   450-ESCAPA-DESCRIPCION ............. ARMA WKS-DESCRIPCION-ESCAPADA
018000*   452-ESCAPA-UN-CARACTER ............. UN CARACTER DE LA DESCRIPCION
018100*   460/465/467/469/475-FORMATEA-xxx ... RECORTE DE BLANCOS/CEROS
018200*   499-AVANZA-POSICION(-ATRAS) ........ INCREMENTO/DECREMENTO DE 1
018300*   900-ESTADISTICAS ................... RESUMEN DE CONSOLA
018400*   990-CIERRA-ARCHIVOS ................ CLOSE DE LOS 4 ARCHIVOS
018500******************************************************************
018600 ENVIRONMENT DIVISION.
018700*--->  ESTE PROGRAMA NO IMPRIME NADA, SOLO GRABA UN ARCHIVO DE
018800*      SALIDA (CATSAL); POR ESO NO LLEVA SPECIAL-NAMES: NO HAY
018900*      C01/TOP-OF-FORM NI UPSI QUE CONFIGURAR AQUI.
019000 INPUT-OUTPUT SECTION.
019100 FILE-CONTROL.
019200*--->  ENTRADA: CABECERA DEL CATALOGO (UN SOLO REGISTRO)
019300     SELECT CATENC ASSIGN TO CATENC
019400            FILE STATUS IS FS-CATENC.
019500*--->  ENTRADA: PARTES DEL CATALOGO (COMPRADOR/PROVEEDOR/VENDEDOR)
019600     SELECT CATPTE ASSIGN TO CATPTE
019700            FILE STATUS IS FS-CATPTE.
019800*--->  ENTRADA: ARTICULOS DEL CATALOGO, UNO POR REGISTRO
019900     SELECT CATITM ASSIGN TO CATITM
020000            FILE STATUS IS FS-CATITM.
020100*--->  SALIDA: MENSAJE PRICAT, UN SEGMENTO EDIFACT POR REGISTRO
020200     SELECT CATSAL ASSIGN TO CATSAL
020300            FILE STATUS IS FS-CATSAL.
020400******************************************************************
020500*     G L O S A R I O   D E   C A M P O S   D E   E N T R A D A   *
020600*     (EL DETALLE DE CADA LAYOUT ESTA EN EL COPY RESPECTIVO; AQUI *
020700*     SOLO SE DEJA UN RECORDATORIO RAPIDO DE QUE TRAE CADA UNO)   *
020800******************************************************************
020900*   CATENC (1 REGISTRO) ... NUMERO DE MENSAJE, TIPO Y NUMERO DE   *
021000*                            DOCUMENTO, MONEDA, VERSION EDIFACT.  *
021100*   CATPTE (N REGISTROS) ... CUALIFICADOR (BY/SU/SE) Y CODIGO DE  *
021200*                            CADA PARTE DEL CATALOGO.             *
021300*   CATITM (N REGISTROS) ... CODIGO, DESCRIPCION, PRECIO, Y DE    *
021400*                            FORMA OPCIONAL CANTIDAD Y UNIDAD.    *
021500*   CATSAL (SALIDA) ........ UN SEGMENTO EDIFACT POR REGISTRO.    *
021600******************************************************************
021700*     A N C H O   D E   R E G I S T R O   D E   C A D A   A R C H I V O
021800******************************************************************
021900*   CATENC .... 60 BYTES (VER CATENC1, INCLUYE EL FILLER FINAL)   *
022000*   CATPTE .... 30 BYTES (VER CATPTE1, INCLUYE EL FILLER FINAL)   *
022100*   CATITM .... 80 BYTES (VER CATITM1, INCLUYE EL FILLER FINAL)   *
022200*   CATSAL .... 81 BYTES (80 DE TEXTO + 1 DE FILLER DE RELLENO)   *
022300*   NINGUNO DE LOS CUATRO ES DE LONGITUD VARIABLE; SI ALGUN DIA   *
022400*   SE NECESITA UN SEGMENTO MAS LARGO QUE 80 POSICIONES, HAY QUE  *
022500*   AMPLIAR A LA VEZ REG-CATSAL Y WKS-TEXTO-SEGMENTO.              *
022600******************************************************************
022700*     C O D I G O S   D E   F I L E   S T A T U S   U S A D O S   *
022800******************************************************************
022900*   00 .... OPERACION CORRECTA (OPEN/READ/WRITE SIN NOVEDAD)      *
023000*   10 .... FIN DE ARCHIVO (SE CONVIERTE EN LAS BANDERAS 88        *
023100*           FIN-CATPTE / FIN-CATITM / CABECERA-AUSENTE)           *
023200*   3x .... ERROR DE ACCESO AL ARCHIVO (NO EXISTE, PERMISOS, ETC.)*
023300*           SE REPORTA EN 050-ABRE-ARCHIVOS Y SE DETIENE LA       *
023400*           CORRIDA CON RETURN-CODE 91.                           *
023500*   4x/9x . ERROR DE SECUENCIA O DE DISPOSITIVO AL GRABAR CATSAL; *
023600*           SOLO SE AVISA POR CONSOLA (260-ESCRIBE-UN-SEGMENTO,   *
023700*           211, 250), NO SE DETIENE LA CORRIDA PORQUE YA ESTA    *
023800*           A MEDIAS EL MENSAJE Y DETENERLA NO LO ARREGLA.        *
023900******************************************************************
024000*     D E P E N D E N C I A S   C O N   O T R O S   T R A B A J O S
024100******************************************************************
024200*   ESTE PROGRAMA NO DEPENDE DE NINGUN OTRO PASO DEL JOB PARA      *
024300*   ARRANCAR; ESPERA QUE LOS TRES ARCHIVOS DE ENTRADA (CATENC,     *
024400*   CATPTE, CATITM) YA ESTEN POBLADOS POR EL PROCESO DE EXTRACCION *
024500*   DEL CATALOGO DE PRECIOS (FUERA DEL ALCANCE DE ESTE PROGRAMA).  *
024600*   LA SALIDA (CATSAL) LA RECOGE EL PASO DE TRANSMISION EDIFACT    *
024700*   DEL DEPARTAMENTO DE COMERCIO EXTERIOR; ESTE PROGRAMA NO LA     *
024800*   TRANSMITE, SOLO LA ARMA Y LA DEJA LISTA.                       *
024900*   SI RETURN-CODE QUEDA EN 91, EL JOB NO DEBE CONTINUAR AL PASO   *
025000*   DE TRANSMISION (NO HUBO ARCHIVOS QUE ABRIR); SI LA CORRIDA     *
025100*   TERMINA CON CORRIDA-INVALIDA POR UNA VALIDACION DE NEGOCIO,    *
025200*   EL RETURN-CODE QUEDA EN CERO IGUAL (NO ES UN ERROR DE SISTEMA) *
025300*   PERO CATSAL QUEDA VACIO; EL OPERADOR DEBE REVISAR EL SYSOUT.   *
025400******************************************************************
025500*     P R E G U N T A S   F R E C U E N T E S   D E L   S O P O R T E
025600******************************************************************
025700*   P: EL UNT SALIO CON UN NUMERO DE SEGMENTOS QUE NO COINCIDE     *
025800*      CON LO QUE CONTE A MANO EN EL ARCHIVO DE SALIDA.            *
025900*   R: RECORDAR QUE EL UNA Y EL MISMO UNT NO SE CUENTAN; EL CONTEO *
026000*      EMPIEZA EN EL UNH Y TERMINA EN EL MOA.                      *
026100*   P: UN ARTICULO QUE EN CATITM TIENE CANTIDAD NO DESAPARECIO     *
026200*      DEL TODO, PERO NO TRAE SEGMENTO QTY.                        *
026300*   R: REVISAR SI LA CANTIDAD VINO EN CERO; SI ES ASI EL ARTICULO  *
026400*      SE RECHAZA COMPLETO (VER 410-VALIDA-CANTIDAD), NO SOLO SE   *
026500*      LE QUITA EL QTY.                                            *
026600*   P: EL PROGRAMA TERMINO CON RETURN-CODE 91 Y SIN NINGUN AVISO   *
026700*      DE NEGOCIO.                                                 *
026800*   R: ES ERROR DE OPEN, NO DE VALIDACION; REVISAR LOS FILE        *
026900*      STATUS QUE SE DESPLEGARON EN 055-ERROR-DE-APERTURA.         *
027000*   P: LA DESCRIPCION DEL ARTICULO SALIO CORTADA EN EL IMD.        *
027100*   R: CATITM-DESCRIPCION TIENE 35 POSICIONES; SI LA DESCRIPCION   *
027200*      TRAE MUCHOS APOSTROFES, EL ESCAPE (?+) LA PUEDE ALARGAR     *
027300*      HASTA 70, QUE ES EL ANCHO DE WKS-DESCRIPCION-ESCAPADA; NO   *
027400*      DEBERIA CORTARSE SALVO QUE LA DESCRIPCION ORIGINAL FUERA    *
027500*      TODA APOSTROFES, CASO QUE NO SE HA VISTO EN PRODUCCION.     *
027600******************************************************************
027700*     H A B I T O S   D E   C O D I F I C A C I O N   D E L   A R E A
027800******************************************************************
027900*   - TODO CONTADOR, INDICE O SUBINDICE SE DECLARA COMP; NINGUN    *
028000*     CAMPO DE DINERO SE EMPACA (SE USA DISPLAY CON SIGNO).        *
028100*   - CADA 01 O GRUPO LLEVA UN FILLER DE CIERRE, AUNQUE SEA DE UNA *
028200*     SOLA POSICION, PARA DEJAR MARGEN SI SE AGREGA UN CAMPO.      *
028300*   - LOS PARRAFOS SE NUMERAN POR DECENAS/CENTENAS SEGUN SU SERIE  *
028400*     (000=PRINCIPAL, 0xx=APERTURA/LECTURA, 2xx=ARMADO, 3xx=VALI-  *
028500*     DACION DE CABECERA, 4xx=VALIDACION/FORMATEO, 9xx=CIERRE),    *
028600*     IGUAL QUE EN LOS DEMAS PROGRAMAS BATCH DE ESTA AREA.         *
028700*   - CADA PARRAFO TERMINA EN SU PROPIO "-E. EXIT." PARA QUE UN    *
028800*     PERFORM...THRU SIEMPRE TENGA UN PUNTO DE SALIDA CLARO.       *
028900*   - LOS LITERALES SE ESCRIBEN ENTRE COMILLAS DOBLES PARA QUE     *
029000*     PUEDAN CONTENER UNA COMILLA SIMPLE SIN NECESIDAD DE DUPLI-   *
029100*     CARLA (VER WKS-CARACTER-APOSTROFE Y WKS-LITERAL-UNA).        *
029200*   - NO SE USA NINGUNA FUNCION INTRINSECA (FUNCTION) NI PERFORM   *
029300*     ... END-PERFORM EN LINEA EN NINGUN PARRAFO DE ESTE PROGRAMA. *
029400******************************************************************
029500 DATA DIVISION.
029600 FILE SECTION.
029700*                   LAYOUT DE CABECERA (VER COPY)
029800 FD  CATENC.
029900     COPY CATENC1.
030000*                   LAYOUT DE PARTES (VER COPY)
030100 FD  CATPTE.
030200     COPY CATPTE1.
030300*                   LAYOUT DE ARTICULOS (VER COPY)
030400 FD  CATITM.
030500     COPY CATITM1.
030600*                   LINEA DE SALIDA: UN SEGMENTO EDIFACT
030700*        SE DEJA ANCHO FIJO DE 80 PORQUE ES EL MISMO ANCHO QUE
030800*        USA EL AREA DE TRABAJO WKS-TEXTO-SEGMENTO; SI ALGUN DIA
030900*        SE ALARGA UNO, DEBEN CRECER LOS DOS JUNTOS.
031000 FD  CATSAL.
031100 01  REG-CATSAL.
031200     02  CATSAL-TEXTO-SEGMENTO        PIC X(80).
031300     02  FILLER                       PIC X(01).
031400 WORKING-STORAGE SECTION.
031500*--->  CONTADOR DE ARTICULOS RECHAZADOS DURANTE LA CORRIDA.
031600*      VA SUELTO (NIVEL 77) PORQUE NO PERTENECE A NINGUN GRUPO
031700*      DE CONTROL, ES SOLO UN ACUMULADOR PARA EL RESUMEN FINAL
031800*      QUE IMPRIME 900-ESTADISTICAS.
031900 77  WKS-CONTADOR-RECHAZADOS          PIC 9(04) COMP VALUE ZEROS.
032000******************************************************************
032100*              VARIABLES DE STATUS DE ARCHIVOS                   *
032200*              (UN CODIGO POR ARCHIVO, SE REVISAN DESPUES DE     *
032300*              CADA OPEN/READ/WRITE; 00 = SIN NOVEDAD)           *
032400******************************************************************
032500 01  WKS-ESTADOS-ARCHIVO.
032600     02  FS-CATENC                    PIC 9(02) VALUE ZEROS.
032700*            STATUS DE CATENC (CABECERA)
032800     02  FS-CATPTE                    PIC 9(02) VALUE ZEROS.
032900*            STATUS DE CATPTE (PARTES)
033000     02  FS-CATITM                    PIC 9(02) VALUE ZEROS.
033100*            STATUS DE CATITM (ARTICULOS)
033200     02  FS-CATSAL                    PIC 9(02) VALUE ZEROS.
033300*            STATUS DE CATSAL (SALIDA PRICAT)
033400     02  FILLER                       PIC X(01).
033500******************************************************************
033600*              BANDERAS DE CONTROL (FIN DE ARCHIVO / VALIDEZ)    *
033700******************************************************************
033800 01  WKS-BANDERAS.
033900     02  WKS-CAB-AUSENTE              PIC 9(01) VALUE 0.
034000*            SE ENCIENDE SI CATENC LLEGO VACIO (0 REGISTROS)
034100         88  CABECERA-AUSENTE                   VALUE 1.
034200     02  WKS-FLAG-FIN-PARTES          PIC 9(01) VALUE 0.
034300*            FIN DE ARCHIVO DE CATPTE (LECTURA COMPLETA EN 341)
034400         88  FIN-CATPTE                         VALUE 1.
034500     02  WKS-FLAG-FIN-ITEMS           PIC 9(01) VALUE 0.
034600*            FIN DE ARCHIVO DE CATITM (LECTURA ADELANTADA)
034700         88  FIN-CATITM                         VALUE 1.
034800     02  WKS-FLAG-CORRIDA             PIC 9(01) VALUE 1.
034900*            BANDERA MAESTRA: SI SE APAGA, YA NO SE ARMA MENSAJE
035000         88  CORRIDA-VALIDA                     VALUE 1.
035100         88  CORRIDA-INVALIDA                   VALUE 0.
035200     02  WKS-FLAG-PRECIO              PIC 9(01) VALUE 0.
035300*            RESULTADO DE LA VALIDACION DE 400-VALIDA-PRECIO
035400         88  PRECIO-VALIDO                      VALUE 1.
035500     02  WKS-FLAG-CANTIDAD            PIC 9(01) VALUE 1.
035600*            RESULTADO DE LA VALIDACION DE 410-VALIDA-CANTIDAD;
035700*            ARRANCA EN 1 (VALIDA) PORQUE LA CANTIDAD ES OPCIONAL
035800         88  CANTIDAD-VALIDA                    VALUE 1.
035900     02  WKS-FLAG-ARTICULO            PIC 9(01) VALUE 0.
036000*            RESULTADO COMBINADO DE CAMPOS+PRECIO+CANTIDAD
036100         88  ARTICULO-VALIDO                    VALUE 1.
036200     02  FILLER                       PIC X(01).
036300******************************************************************
036400*              CONTADORES, INDICES Y SUBINDICES (COMP)           *
036500******************************************************************
036600 01  WKS-CONTADORES.
036700     02  WKS-MAX-PARTES               PIC 9(02) COMP VALUE 50.
036800*            TOPE FIJO DE LA TABLA WKS-TABLA-PARTES (OCCURS 50)
036900     02  WKS-CONTADOR-PARTES          PIC 9(02) COMP VALUE 0.
037000*            PARTES REALMENTE CARGADAS EN LA TABLA (NUNCA PASA DE
037100*            WKS-MAX-PARTES; VER 341-LEE-Y-VALIDA-UNA-PARTE)
037200     02  WKS-SUB-PARTE                PIC 9(02) COMP VALUE 0.
037300*            INDICE DE RECORRIDO DE LA TABLA AL EMITIR NAD (220)
037400     02  WKS-CONTADOR-SEGMENTOS       PIC 9(04) COMP VALUE 0.
037500*            SEGMENTOS GRABADOS, PARA EL CONTEO DEL UNT
037600     02  WKS-CONTADOR-ITEMS-VALIDOS   PIC 9(04) COMP VALUE 0.
037700*            ARTICULOS ACEPTADOS, PARA EL RESUMEN DE 900
037800     02  WKS-INDICE-LINEA             PIC 9(04) COMP VALUE 0.
037900*            NUMERO DE LINEA (LIN), AVANZA AUNQUE SE RECHACE
038000     02  WKS-POS-INICIO               PIC 9(02) COMP VALUE 0.
038100*            SCRATCH COMPARTIDO POR LOS FORMATEOS 460/465/467/469/475
038200     02  WKS-LON-RECORTE              PIC 9(02) COMP VALUE 0.
038300*            SCRATCH COMPARTIDO, LONGITUD YA SIN BLANCOS A LA IZQ.
038400     02  WKS-IND-DESC                 PIC 9(02) COMP VALUE 0.
038500*            SCRATCH DEL ESCAPE DE APOSTROFES (450/452)
038600     02  WKS-LONGITUD-ORIGINAL        PIC 9(02) COMP VALUE 0.
038700*            LONGITUD DE LA DESCRIPCION SIN BLANCOS DE RELLENO
038800     02  WKS-LONGITUD-ESCAPADA        PIC 9(02) COMP VALUE 0.
038900*            LONGITUD DE LA DESCRIPCION YA CON ?+ EN VEZ DE '
039000     02  WKS-CONTADOR-COMPRADORES     PIC 9(02) COMP VALUE 0.
039100*            PARTES CON CUALIFICADOR BY CARGADAS EN 341, PARA EL
039200*            DESGLOSE POR TIPO DE PARTE DEL RESUMEN DE 900
039300     02  WKS-CONTADOR-PROVEEDORES     PIC 9(02) COMP VALUE 0.
039400*            PARTES CON CUALIFICADOR SU CARGADAS EN 341
039500     02  WKS-CONTADOR-VENDEDORES      PIC 9(02) COMP VALUE 0.
039600*            PARTES CON CUALIFICADOR SE CARGADAS EN 341
039700     02  FILLER                       PIC X(01).
039800******************************************************************
039900*              TABLA DE PARTES VALIDADAS EN CABECERA             *
040000*              (COMPRADOR/PROVEEDOR/VENDEDOR, HASTA 50)          *
040100******************************************************************
040200 01  WKS-TABLA-PARTES.
040300     02  WKS-PARTE OCCURS 50 TIMES.
040400         03  WKS-PARTE-CUALIF         PIC X(02).
040500         03  WKS-PARTE-CODIGO         PIC X(17).
040600******************************************************************
040700*              IMPORTES Y PRECIO DE TRABAJO (DISPLAY, SIN PACK)  *
040800*              ESTE CATALOGO NO MANEJA MONTOS EMPACADOS, IGUAL   *
040900*              QUE LOS DEMAS PROGRAMAS DE ESTA AREA.             *
041000******************************************************************
041100 01  WKS-IMPORTES.
041200     02  WKS-TOTAL-IMPORTE            PIC S9(9)V99 VALUE ZEROS.
041300     02  WKS-PRECIO-REDONDEADO        PIC S9(7)V99 VALUE ZEROS.
041400     02  FILLER                       PIC X(01).
041500******************************************************************
041600*              FECHA DE EJECUCION (DTM)                          *
041700*              LA VISTA DESCOMPUESTA (WKS-FECHA-EJECUCION-R) SE  *
041800*              USA EN 214-EMITE-DTM PARA VALIDAR QUE EL ANIO/MES/*
041900*              DIA DEVUELTOS POR EL RELOJ DEL SISTEMA TENGAN     *
042000*              SENTIDO ANTES DE EMITIR EL SEGMENTO DTM.          *
042100******************************************************************
042200 01  WKS-FECHA-EJECUCION              PIC 9(08) VALUE ZEROS.
042300 01  WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.
042400     02  WKS-ANIO-EJECUCION           PIC 9(04).
042500*            USADO EN 214-EMITE-DTM PARA VALIDAR EL ANIO DEL RELOJ
042600     02  WKS-MES-EJECUCION            PIC 9(02).
042700*            USADO EN 214-EMITE-DTM PARA VALIDAR EL MES DEL RELOJ
042800     02  WKS-DIA-EJECUCION            PIC 9(02).
042900*            USADO EN 214-EMITE-DTM PARA VALIDAR EL DIA DEL RELOJ
043000******************************************************************
043100*              CAMPOS EDITADOS PARA RECORTE DE BLANCOS/CEROS     *
043200*              (PICTURE CON Z, SE USAN SOLO DE PASO PARA PODER   *
043300*              RECORTAR LOS BLANCOS ANTES DE METERLOS EN UN      *
043400*              STRING; NO SE USA NINGUNA FUNCION INTRINSECA)     *
043500******************************************************************
043600 01  WKS-CAMPOS-EDITADOS.
043700     02  WKS-PRECIO-EDITADO           PIC Z(6)9.99.
043800*            PRECIO YA EDITADO, LUEGO SE RECORTA PARA EL PRI
043900     02  WKS-TOTAL-EDITADO            PIC Z(8)9.99.
044000*            TOTAL DEL CATALOGO YA EDITADO, PARA EL MOA
044100     02  WKS-CANTIDAD-EDITADA         PIC Z(6)9.
044200*            CANTIDAD YA EDITADA, PARA EL QTY
044300     02  WKS-LINEA-EDITADA            PIC Z(3)9.
044400*            NUMERO DE LINEA YA EDITADO, PARA EL LIN Y LOS AVISOS
044500     02  WKS-SEGM-EDITADO             PIC Z(3)9.
044600*            CONTADOR DE SEGMENTOS YA EDITADO, PARA EL UNT
044700     02  WKS-CONTADOR-EDITADO         PIC Z(3)9.
044800*            CAMPO DE USO GENERAL PARA EL RESUMEN DE 900
044900     02  FILLER                       PIC X(01).
045000******************************************************************
045100*              AREAS DE TRABAJO PARA ARMADO DE SEGMENTOS         *
045200******************************************************************
045300 01  WKS-AREAS-TRABAJO.
045400     02  WKS-TEXTO-SEGMENTO           PIC X(80).
045500*            BUFFER DONDE SE ARMA CADA SEGMENTO ANTES DE GRABARSE
045600     02  WKS-DESCRIPCION-ESCAPADA     PIC X(70).
045700*            DESCRIPCION DEL ARTICULO YA CON ?+ EN VEZ DE '
045800     02  WKS-UNIDAD-TRABAJO           PIC X(03).
045900*            UNIDAD DE MEDIDA A EMITIR EN QTY (PCE SI VIENE VACIA)
046000     02  WKS-CARACTER-APOSTROFE       PIC X(01) VALUE "'".
046100*            TERMINADOR DE SEGMENTO EDIFACT
046200     02  WKS-LITERAL-UNA              PIC X(09) VALUE "UNA:+.? '".
046300*            SEGMENTO DE SERVICIO, SIEMPRE EL MISMO TEXTO
046400     02  FILLER                       PIC X(01).
046500*
046600******************************************************************
046700*   FIN DE LA WORKING-STORAGE SECTION. DE AQUI EN ADELANTE TODO   *
046800*   ES PROCEDURE DIVISION: LEER, VALIDAR, ARMAR SEGMENTOS, GRABAR,*
046900*   REPORTAR Y CERRAR. VER EL INDICE DE PARRAFOS MAS ABAJO.       *
047000******************************************************************
047100 PROCEDURE DIVISION.
047200******************************************************************
047300*     C O N S I D E R A C I O N E S   D E   M A N T E N I M I E N T O
047400******************************************************************
047500*   - LOS PARRAFOS 211 A 216 (CABECERAS) Y 310 A 330 (VALIDACIONES)*
047600*     SON CONTIGUOS A PROPOSITO, PARA PODER RECORRERLOS CON UN     *
047700*     SOLO PERFORM...THRU. SI ALGUN DIA SE INSERTA UN PARRAFO      *
047800*     NUEVO EN MEDIO DE ESOS RANGOS, HAY QUE REVISAR QUE EL THRU   *
047900*     SIGA CUBRIENDO EXACTAMENTE LO QUE DEBE CUBRIR, NI MAS NI     *
048000*     MENOS, O SE EJECUTARA ALGO QUE NO CORRESPONDE.               *
048100*   - CUALQUIER SEGMENTO NUEVO QUE SE AGREGUE DEBE PASAR POR       *
048200*     260-ESCRIBE-UN-SEGMENTO (NO GRABAR DIRECTO CON WRITE), PARA  *
048300*     QUE EL CONTADOR DEL UNT SE SIGA LLEVANDO BIEN. LA UNICA      *
048400*     EXCEPCION SON UNA Y UNT, QUE GRABAN DIRECTO PORQUE NO ENTRAN *
048500*     EN EL CONTEO DEL TRAILER.                                    *
048600*   - EL ANCHO DE REG-CATSAL (80) DEBE SER IGUAL AL DE             *
048700*     WKS-TEXTO-SEGMENTO; SI SE AMPLIA UNO SE TIENE QUE AMPLIAR    *
048800*     EL OTRO O SE TRUNCA EL SEGMENTO AL GRABARLO.                 *
048900*   - NINGUN PARRAFO DE ESTE PROGRAMA USA FUNCIONES INTRINSECAS NI *
049000*     PERFORM...END-PERFORM EN LINEA; EL RECORTE DE BLANCOS Y      *
049100*     CEROS SE HACE SIEMPRE CON REFERENCE MODIFICATION Y LOS       *
049200*     PARRAFOS 499, IGUAL QUE EN LOS DEMAS PROGRAMAS DEL AREA.     *
049300******************************************************************
049400*               S E C C I O N    P R I N C I P A L               *
049500*               (ABRE, LEE CABECERA Y PRIMER ARTICULO, VALIDA,   *
049600*               ARMA EL MENSAJE SI LA CORRIDA QUEDO VALIDA,      *
049700*               IMPRIME RESUMEN Y CIERRA)                        *
049800*                                                                  *
049900*   ESTA SECCION ES LA UNICA QUE SE EJECUTA DESDE EL JCL/PROC DE  *
050000*   LA CORRIDA; TODAS LAS DEMAS SECCIONES DE ESTE PROGRAMA SON    *
050100*   PERFORM DESDE ESTA O DESDE LAS QUE ESTA INVOCA. NO HAY NINGUN *
050200*   GO TO QUE SALGA DE ESTA SECCION HACIA OTRA PARTE DEL PROGRAMA,*
050300*   SALVO LOS GO TO INTERNOS DENTRO DEL RANGO DE UN MISMO PARRAFO.*
050400******************************************************************
050500 000-PRINCIPAL SECTION.
050600     PERFORM 050-ABRE-ARCHIVOS
050700     PERFORM 060-LEE-CABECERA
050800     PERFORM 070-LEE-PRIMER-ARTICULO
050900     PERFORM 300-VALIDA-CABECERA
051000     IF CORRIDA-VALIDA
051100        PERFORM 200-CONSTRUYE-SEGMENTOS
051200        PERFORM 250-EMITE-TOTAL-Y-TRAILER
051300     END-IF
051400     PERFORM 900-ESTADISTICAS
051500     PERFORM 990-CIERRA-ARCHIVOS
051600     STOP RUN.
051700 000-PRINCIPAL-E. EXIT.
051800
051900*                 ----- APERTURA DE ARCHIVOS -----
052000*        SI CUALQUIER ARCHIVO NO ABRE, LA CORRIDA NO TIENE CASO
052100*        (NO HAY DE DONDE LEER NI DONDE GRABAR); SE USA GO TO AL
052200*        PARRAFO DE ERROR PARA NO ANIDAR EL IF DE APERTURA CON
052300*        TODO EL DESPLIEGUE DE MENSAJES, AL ESTILO DE LOS DEMAS
052400*        TRABAJOS DE ESTA AREA.
052500 050-ABRE-ARCHIVOS SECTION.
052600     OPEN INPUT  CATENC CATPTE CATITM
052700          OUTPUT CATSAL
052800     IF FS-CATENC NOT = 0 OR FS-CATPTE NOT = 0 OR
052900        FS-CATITM NOT = 0 OR FS-CATSAL NOT = 0
053000        GO TO 055-ERROR-DE-APERTURA
053100     END-IF
053200     GO TO 050-ABRE-ARCHIVOS-E.
053300*--->  SOLO SE LLEGA AQUI SI FALLO ALGUN OPEN DE ARRIBA
053400 055-ERROR-DE-APERTURA.
053500     DISPLAY "================================================"
053600     DISPLAY "   ERROR AL ABRIR ARCHIVOS DEL CATALOGO PRICAT   "
053700     DISPLAY " FS CATENC : (" FS-CATENC ")"
053800     DISPLAY " FS CATPTE : (" FS-CATPTE ")"
053900     DISPLAY " FS CATITM : (" FS-CATITM ")"
054000     DISPLAY " FS CATSAL : (" FS-CATSAL ")"
054100     DISPLAY "================================================"
054200     MOVE 91 TO RETURN-CODE
054300     STOP RUN.
054400 050-ABRE-ARCHIVOS-E. EXIT.
054500
054600*                 ----- LECTURA DE LA CABECERA -----
054700*        CATENC DEBE TRAER EXACTAMENTE UN REGISTRO; SI NO LLEGA
054800*        NINGUNO SE PRENDE CABECERA-AUSENTE Y 300 LO RECHAZA.
054900 060-LEE-CABECERA SECTION.
055000     READ CATENC
055100         AT END SET CABECERA-AUSENTE TO TRUE
055200     END-READ.
055300 060-LEE-CABECERA-E. EXIT.
055400
055500*             ----- LECTURA ADELANTADA DEL PRIMER ARTICULO -----
055600*        SE LEE UN ARTICULO ANTES DE VALIDAR LA CABECERA PORQUE
055700*        300-VALIDA-CABECERA NECESITA SABER SI FIN-CATITM YA ESTA
055800*        ENCENDIDA (CATALOGO SIN NINGUN ARTICULO ES ERROR FATAL).
055900 070-LEE-PRIMER-ARTICULO SECTION.
056000     READ CATITM
056100         AT END SET FIN-CATITM TO TRUE
056200     END-READ.
056300 070-LEE-PRIMER-ARTICULO-E. EXIT.
056400
056500*             ----- LECTURA DEL SIGUIENTE ARTICULO -----
056600 080-LEE-SIGUIENTE-ARTICULO SECTION.
056700*            SE INVOCA DESDE 230-PROCESA-ARTICULOS DESPUES DE CADA
056800*            ARTICULO, VALIDO O NO; POR ESO EL NUMERO DE LINEA LIN
056900*            SALTA CUANDO SE RECHAZA UN ARTICULO, NO SE REUTILIZA.
057000     READ CATITM
057100         AT END SET FIN-CATITM TO TRUE
057200     END-READ.
057300 080-LEE-SIGUIENTE-ARTICULO-E. EXIT.
057400
057500******************************************************************
057600*          S E R I E   2 0 0 :  A R M A D O   D E L   M E N S A J E
057700*          (SOLO SE EJECUTA SI 300-VALIDA-CABECERA DEJO LA
057800*          CORRIDA EN ESTADO VALIDO)
057900*                                                                  *
058000*          EL ORDEN DE LOS TRES PERFORM DE ABAJO ES EL ORDEN DE   *
058100*          LOS SEGMENTOS DENTRO DEL MENSAJE EDIFACT: PRIMERO LAS  *
058200*          CABECERAS (UNH/BGM/DTM/CUX/RFF), LUEGO LAS PARTES      *
058300*          (NAD), LUEGO LOS ARTICULOS (LIN/IMD/PRI/PRI/QTY). EL   *
058400*          TRAILER (MOA/UNT) SE EMITE DESPUES, DESDE 000-PRINCIPAL*
058500******************************************************************
058600 200-CONSTRUYE-SEGMENTOS SECTION.
058700     PERFORM 210-EMITE-CABECERAS
058800     PERFORM 220-EMITE-PARTES
058900     PERFORM 230-PROCESA-ARTICULOS.
059000 200-CONSTRUYE-SEGMENTOS-E. EXIT.
059100
059200*        LOS SEIS SEGMENTOS DE CABECERA SE EMITEN SIEMPRE EN EL
059300*        MISMO ORDEN Y SON PARRAFOS CONTIGUOS; SE AGRUPAN CON UN
059400*        SOLO PERFORM...THRU EN VEZ DE SEIS PERFORM SUELTOS.
059500 210-EMITE-CABECERAS SECTION.
059600     PERFORM 211-EMITE-UNA THRU 216-EMITE-RFF-E.
059700 210-EMITE-CABECERAS-E. EXIT.
059800
059900*--->  EL UNA NO SE CUENTA EN EL TOTAL DE SEGMENTOS DEL UNT
060000 211-EMITE-UNA SECTION.
060100     MOVE WKS-LITERAL-UNA TO CATSAL-TEXTO-SEGMENTO
060200     WRITE REG-CATSAL
060300     IF FS-CATSAL NOT = 0
060400        DISPLAY "*** ERROR AL ESCRIBIR EL SEGMENTO UNA, STATUS: "
060500                FS-CATSAL
060600     END-IF.
060700 211-EMITE-UNA-E. EXIT.
060800
060900*--->  UNH: IDENTIFICA EL MENSAJE Y FIJA EL TIPO/VERSION PRICAT
061000 212-EMITE-UNH SECTION.
061100     STRING "UNH+"                            DELIMITED BY SIZE
061200            CATENC-NUMERO-MENSAJE              DELIMITED BY SPACE
061300            "+PRICAT:"                         DELIMITED BY SIZE
061400            CATENC-VERSION-EDIFACT             DELIMITED BY SPACE
061500            WKS-CARACTER-APOSTROFE             DELIMITED BY SIZE
061600         INTO WKS-TEXTO-SEGMENTO
061700     PERFORM 260-ESCRIBE-UN-SEGMENTO.
061800 212-EMITE-UNH-E. EXIT.
061900
062000*--->  BGM: TIPO Y NUMERO DE DOCUMENTO DEL CATALOGO (FUNCION 9=ORIGINAL)
062100 213-EMITE-BGM SECTION.
062200     STRING "BGM+"                             DELIMITED BY SIZE
062300            CATENC-CODIGO-DOCUMENTO             DELIMITED BY SPACE
062400            "+"                                 DELIMITED BY SIZE
062500            CATENC-NUMERO-DOCUMENTO             DELIMITED BY SPACE
062600            "+9"                                DELIMITED BY SIZE
062700            WKS-CARACTER-APOSTROFE              DELIMITED BY SIZE
062800         INTO WKS-TEXTO-SEGMENTO
062900     PERFORM 260-ESCRIBE-UN-SEGMENTO.
063000 213-EMITE-BGM-E. EXIT.
063100
063200*--->  DTM: FECHA DE LA CORRIDA, CUALIFICADOR 137=FECHA/HORA DE EMISION
063300*      ANTES DE EMITIRLA SE DESCOMPONE EN ANIO/MES/DIA (WKS-FECHA-
063400*      EJECUCION-R) PARA VERIFICAR QUE EL RELOJ DEL SISTEMA DEVOLVIO
063500*      UNA FECHA CON SENTIDO; SI EL RELOJ VIENE DESCONFIGURADO SE
063600*      AVISA PERO NO SE ABORTA LA CORRIDA (NO HAY CON QUE REEMPLAZAR
063700*      LA FECHA DE EMISION DEL MENSAJE).
063800 214-EMITE-DTM SECTION.
063900     ACCEPT WKS-FECHA-EJECUCION FROM DATE YYYYMMDD
064000     IF WKS-ANIO-EJECUCION < 1994 OR
064100        WKS-MES-EJECUCION < 01 OR WKS-MES-EJECUCION > 12 OR
064200        WKS-DIA-EJECUCION < 01 OR WKS-DIA-EJECUCION > 31
064300        DISPLAY "*** AVISO: FECHA DE SISTEMA FUERA DE RANGO ("
064400                WKS-FECHA-EJECUCION "), SE EMITE TAL COMO LLEGO"
064500     END-IF
064600     STRING "DTM+137:"                         DELIMITED BY SIZE
064700            WKS-FECHA-EJECUCION                 DELIMITED BY SIZE
064800            ":102"                               DELIMITED BY SIZE
064900            WKS-CARACTER-APOSTROFE              DELIMITED BY SIZE
065000         INTO WKS-TEXTO-SEGMENTO
065100     PERFORM 260-ESCRIBE-UN-SEGMENTO.
065200 214-EMITE-DTM-E. EXIT.
065300
065400*--->  CUX: MONEDA DE REFERENCIA DEL CATALOGO, CUALIFICADOR 2=FACTURA
065500 215-EMITE-CUX SECTION.
065600     STRING "CUX+2:"                           DELIMITED BY SIZE
065700            CATENC-MONEDA                       DELIMITED BY SPACE
065800            ":9"                                 DELIMITED BY SIZE
065900            WKS-CARACTER-APOSTROFE              DELIMITED BY SIZE
066000         INTO WKS-TEXTO-SEGMENTO
066100     PERFORM 260-ESCRIBE-UN-SEGMENTO.
066200 215-EMITE-CUX-E. EXIT.
066300
066400*--->  RFF: REFERENCIA AL NUMERO DE DOCUMENTO (ON=ORDER NUMBER)
066500 216-EMITE-RFF SECTION.
066600     STRING "RFF+ON:"                          DELIMITED BY SIZE
066700            CATENC-NUMERO-DOCUMENTO             DELIMITED BY SPACE
066800            WKS-CARACTER-APOSTROFE              DELIMITED BY SIZE
066900         INTO WKS-TEXTO-SEGMENTO
067000     PERFORM 260-ESCRIBE-UN-SEGMENTO.
067100 216-EMITE-RFF-E. EXIT.
067200
067300*             ----- SEGMENTOS NAD, UNO POR PARTE VALIDADA -----
067400*        WKS-CONTADOR-PARTES NUNCA PASA DE WKS-MAX-PARTES (ESO LO
067500*        GARANTIZA 341 AL CARGAR LA TABLA), PERO SE DEJA AQUI UN
067600*        SEGUNDO TOPE EXPLICITO PARA QUE ESTE PARRAFO SIGA SIENDO
067700*        SEGURO POR SI ALGUN DIA CAMBIA LA FORMA DE CARGAR LA TABLA.
067800 220-EMITE-PARTES SECTION.
067900     PERFORM 221-EMITE-UNA-PARTE
068000         VARYING WKS-SUB-PARTE FROM 1 BY 1
068100         UNTIL WKS-SUB-PARTE > WKS-CONTADOR-PARTES
068200            OR WKS-SUB-PARTE > WKS-MAX-PARTES.
068300 220-EMITE-PARTES-E. EXIT.
068400
068500*--->  NAD: CUALIFICADOR DE LA PARTE (BY/SU/SE) + CODIGO, LISTA 91
068600 221-EMITE-UNA-PARTE SECTION.
068700     STRING "NAD+"                             DELIMITED BY SIZE
068800            WKS-PARTE-CUALIF (WKS-SUB-PARTE)    DELIMITED BY SPACE
068900            "+"                                 DELIMITED BY SIZE
069000            WKS-PARTE-CODIGO (WKS-SUB-PARTE)     DELIMITED BY SPACE
069100            "::91"                              DELIMITED BY SIZE
069200            WKS-CARACTER-APOSTROFE              DELIMITED BY SIZE
069300         INTO WKS-TEXTO-SEGMENTO
069400     PERFORM 260-ESCRIBE-UN-SEGMENTO.
069500 221-EMITE-UNA-PARTE-E. EXIT.
069600
069700*          ----- RECORRIDO DE ARTICULOS (SALTAR/SEGUIR) -----
069800 230-PROCESA-ARTICULOS SECTION.
069900     PERFORM 235-PROCESA-UN-ARTICULO UNTIL FIN-CATITM.
070000 230-PROCESA-ARTICULOS-E. EXIT.
070100
070200*        UN ARTICULO SE RECHAZA SIN DETENER LA CORRIDA SI LE FALTA
070300*        CODIGO O DESCRIPCION, SI EL PRECIO NO PASA 400, O SI TRAE
070400*        UNA CANTIDAD EXPLICITA QUE NO ES MAYOR A CERO (410). EN
070500*        CUALQUIERA DE ESOS CASOS SOLO SE AVISA POR CONSOLA Y SE
070600*        SIGUE CON EL SIGUIENTE REGISTRO.
070700 235-PROCESA-UN-ARTICULO SECTION.
070800*--->  EL INDICE DE LIN AVANZA AUNQUE EL ARTICULO SE RECHACE
070900     ADD 1 TO WKS-INDICE-LINEA
071000     PERFORM 400-VALIDA-PRECIO
071100     PERFORM 410-VALIDA-CANTIDAD
071200     IF CATITM-CODIGO-ARTICULO NOT = SPACES AND
071300        CATITM-DESCRIPCION NOT = SPACES AND
071400        PRECIO-VALIDO AND
071500        CANTIDAD-VALIDA
071600        MOVE 1 TO WKS-FLAG-ARTICULO
071700     ELSE
071800        MOVE 0 TO WKS-FLAG-ARTICULO
071900     END-IF
072000     IF ARTICULO-VALIDO
072100        PERFORM 240-EMITE-SEGMENTOS-ARTICULO
072200        ADD WKS-PRECIO-REDONDEADO TO WKS-TOTAL-IMPORTE
072300        ADD 1 TO WKS-CONTADOR-ITEMS-VALIDOS
072400     ELSE
072500        ADD 1 TO WKS-CONTADOR-RECHAZADOS
072600        MOVE WKS-INDICE-LINEA TO WKS-LINEA-EDITADA
072700        DISPLAY "*** AVISO: SE RECHAZA ARTICULO EN POSICION "
072800                WKS-LINEA-EDITADA " CODIGO "
072900                CATITM-CODIGO-ARTICULO
073000     END-IF
073100     PERFORM 080-LEE-SIGUIENTE-ARTICULO.
073200 235-PROCESA-UN-ARTICULO-E. EXIT.
073300
073400*          ----- SEGMENTOS LIN/IMD/PRI/PRI/QTY DE UN ARTICULO ---
073500*        SOLO SE ENTRA AQUI CUANDO ARTICULO-VALIDO, ASI QUE PARA
073600*        EL QTY YA NO HAY QUE VOLVER A DISTINGUIR CANTIDAD INVALIDA
073700*        DE CANTIDAD AUSENTE: SI NO ES NUMERICA MAYOR A CERO, ES
073800*        QUE EL ARTICULO NO TRAJO CANTIDAD Y SIMPLEMENTE NO SE
073900*        EMITE EL SEGMENTO.
074000 240-EMITE-SEGMENTOS-ARTICULO SECTION.
074100*--->  LIN: NUMERO DE LINEA + CODIGO DE ARTICULO (TIPO EN=EAN/GTIN)
074200     PERFORM 469-FORMATEA-LINEA
074300     STRING "LIN+"                             DELIMITED BY SIZE
074400            WKS-LINEA-EDITADA (WKS-POS-INICIO:WKS-LON-RECORTE)
074500                                                 DELIMITED BY SIZE
074600            "++"                                DELIMITED BY SIZE
074700            CATITM-CODIGO-ARTICULO              DELIMITED BY SPACE
074800            ":EN"                               DELIMITED BY SIZE
074900            WKS-CARACTER-APOSTROFE              DELIMITED BY SIZE
075000         INTO WKS-TEXTO-SEGMENTO
075100     PERFORM 260-ESCRIBE-UN-SEGMENTO
075200
075300*--->  IMD: DESCRIPCION LIBRE DEL ARTICULO, YA SIN APOSTROFES
075400*      SUELTOS (VER LA SERIE 450)
075500     PERFORM 450-ESCAPA-DESCRIPCION
075600     STRING "IMD+F++:::"                       DELIMITED BY SIZE
075700            WKS-DESCRIPCION-ESCAPADA
075800                 (1:WKS-LONGITUD-ESCAPADA)      DELIMITED BY SIZE
075900            WKS-CARACTER-APOSTROFE              DELIMITED BY SIZE
076000         INTO WKS-TEXTO-SEGMENTO
076100     PERFORM 260-ESCRIBE-UN-SEGMENTO
076200
076300*--->  PRI+AAA: PRECIO NETO. PRI+AAB: PRECIO BRUTO. AMBOS CON EL
076400*      MISMO VALOR PORQUE ESTE CATALOGO NO DISTINGUE DESCUENTOS.
076500*      SE FORMATEA UNA SOLA VEZ Y SE USA EL MISMO RECORTE PARA
076600*      LOS DOS STRING DE ABAJO.
076700     PERFORM 460-FORMATEA-PRECIO
076800     STRING "PRI+AAA:"                         DELIMITED BY SIZE
076900            WKS-PRECIO-EDITADO
077000                 (WKS-POS-INICIO:WKS-LON-RECORTE)
077100                                                 DELIMITED BY SIZE
077200            ":UP"                               DELIMITED BY SIZE
077300            WKS-CARACTER-APOSTROFE              DELIMITED BY SIZE
077400         INTO WKS-TEXTO-SEGMENTO
077500     PERFORM 260-ESCRIBE-UN-SEGMENTO
077600
077700     STRING "PRI+AAB:"                         DELIMITED BY SIZE
077800            WKS-PRECIO-EDITADO
077900                 (WKS-POS-INICIO:WKS-LON-RECORTE)
078000                                                 DELIMITED BY SIZE
078100            ":UP"                               DELIMITED BY SIZE
078200            WKS-CARACTER-APOSTROFE              DELIMITED BY SIZE
078300         INTO WKS-TEXTO-SEGMENTO
078400     PERFORM 260-ESCRIBE-UN-SEGMENTO
078500
078600*--->  QTY ES OPCIONAL: SOLO SE EMITE SI LA CANTIDAD ES NUMERICA
078700*      Y MAYOR A CERO (CERO O BLANCO = EL ARTICULO NO LA TRAE)
078800     IF CATITM-CANTIDAD NUMERIC AND CATITM-CANTIDAD > 0
078900        PERFORM 467-FORMATEA-CANTIDAD
079000        IF CATITM-UNIDAD-MEDIDA = SPACES
079100           MOVE "PCE" TO WKS-UNIDAD-TRABAJO
079200        ELSE
079300           MOVE CATITM-UNIDAD-MEDIDA TO WKS-UNIDAD-TRABAJO
079400        END-IF
079500        STRING "QTY+47:"                       DELIMITED BY SIZE
079600               WKS-CANTIDAD-EDITADA
079700                    (WKS-POS-INICIO:WKS-LON-RECORTE)
079800                                                 DELIMITED BY SIZE
079900               ":"                              DELIMITED BY SIZE
080000               WKS-UNIDAD-TRABAJO               DELIMITED BY SPACE
080100               WKS-CARACTER-APOSTROFE           DELIMITED BY SIZE
080200            INTO WKS-TEXTO-SEGMENTO
080300        PERFORM 260-ESCRIBE-UN-SEGMENTO
080400     END-IF.
080500 240-EMITE-SEGMENTOS-ARTICULO-E. EXIT.
080600
080700*          ----- MOA DEL TOTAL Y TRAILER UNT -----
080800*        MOA+86: IMPORTE TOTAL DE LOS ARTICULOS ACEPTADOS.
080900*        UNT: CIERRA EL MENSAJE CON EL CONTEO DE SEGMENTOS (SIN
081000*        CONTAR UNA NI UNT) Y EL MISMO NUMERO DE MENSAJE DEL UNH.
081100 250-EMITE-TOTAL-Y-TRAILER SECTION.
081200     PERFORM 465-FORMATEA-TOTAL
081300     STRING "MOA+86:"                           DELIMITED BY SIZE
081400            WKS-TOTAL-EDITADO
081500                 (WKS-POS-INICIO:WKS-LON-RECORTE)
081600                                                  DELIMITED BY SIZE
081700            ":"                                  DELIMITED BY SIZE
081800            CATENC-MONEDA                         DELIMITED BY SPACE
081900            WKS-CARACTER-APOSTROFE                DELIMITED BY SIZE
082000         INTO WKS-TEXTO-SEGMENTO
082100     PERFORM 260-ESCRIBE-UN-SEGMENTO
082200
082300     PERFORM 475-FORMATEA-CONTADOR-SEGMENTOS
082400     STRING "UNT+"                              DELIMITED BY SIZE
082500            WKS-SEGM-EDITADO
082600                 (WKS-POS-INICIO:WKS-LON-RECORTE)
082700                                                  DELIMITED BY SIZE
082800            "+"                                   DELIMITED BY SIZE
082900            CATENC-NUMERO-MENSAJE                 DELIMITED BY SPACE
083000            WKS-CARACTER-APOSTROFE                DELIMITED BY SIZE
083100         INTO CATSAL-TEXTO-SEGMENTO
083200     WRITE REG-CATSAL
083300     IF FS-CATSAL NOT = 0
083400        DISPLAY "*** ERROR AL ESCRIBIR EL SEGMENTO UNT, STATUS: "
083500                FS-CATSAL
083600     END-IF.
083700 250-EMITE-TOTAL-Y-TRAILER-E. EXIT.
083800
083900*          ----- ESCRITURA GENERICA DE UN SEGMENTO -----
084000*        PARRAFO COMUN A TODOS LOS SEGMENTOS EXCEPTO UNA Y UNT
084100*        (ESOS DOS GRABAN DIRECTO Y NO ENTRAN EN EL CONTEO); AQUI
084200*        SE LLEVA EL CONTADOR QUE DESPUES USA 475 PARA EL UNT.
084300 260-ESCRIBE-UN-SEGMENTO SECTION.
084400     MOVE WKS-TEXTO-SEGMENTO TO CATSAL-TEXTO-SEGMENTO
084500     WRITE REG-CATSAL
084600     IF FS-CATSAL NOT = 0
084700        DISPLAY "*** ERROR AL ESCRIBIR SEGMENTO, STATUS: "
084800                FS-CATSAL
084900     END-IF
085000     ADD 1 TO WKS-CONTADOR-SEGMENTOS.
085100 260-ESCRIBE-UN-SEGMENTO-E. EXIT.
085200
085300******************************************************************
085400*          S E R I E   3 0 0 :  V A L I D A C I O N   C A B E C E R A
085500*          (SI CUALQUIER PASO APAGA CORRIDA-VALIDA, LOS PASOS
085600*          SIGUIENTES SE SIGUEN EJECUTANDO PERO YA NO PUEDEN
085700*          VOLVER A ENCENDERLA; AL FINAL SE REVISA TAMBIEN QUE
085800*          EL CATALOGO TRAIGA AL MENOS UN ARTICULO)
085900******************************************************************
086000 300-VALIDA-CABECERA SECTION.
086100     MOVE 1 TO WKS-FLAG-CORRIDA
086200     IF CABECERA-AUSENTE
086300        MOVE 0 TO WKS-FLAG-CORRIDA
086400        DISPLAY "*** ERROR FATAL: NO LLEGO REGISTRO DE CABECERA "
086500                "DEL CATALOGO ***"
086600     ELSE
086700*--->     310, 320 Y 330 SON PARRAFOS CONTIGUOS; SE EJECUTAN LOS
086800*         TRES EN SECUENCIA CON UN SOLO PERFORM...THRU, IGUAL QUE
086900*         210-EMITE-CABECERAS MAS ARRIBA.
087000        PERFORM 310-VALIDA-CAMPOS-OBLIGATORIOS
087100            THRU 330-VALIDA-MONEDA-E
087200     END-IF
087300     IF CORRIDA-VALIDA
087400        PERFORM 340-VALIDA-TODAS-LAS-PARTES
087500     END-IF
087600     IF CORRIDA-VALIDA AND FIN-CATITM
087700        MOVE 0 TO WKS-FLAG-CORRIDA
087800        DISPLAY "*** ERROR FATAL: EL CATALOGO NO TRAE ARTICULOS "
087900                "***"
088000     END-IF.
088100 300-VALIDA-CABECERA-E. EXIT.
088200
088300*--->  NINGUNO DE LOS CUATRO CAMPOS CLAVE DE LA CABECERA PUEDE
088400*      LLEGAR EN BLANCO
088500 310-VALIDA-CAMPOS-OBLIGATORIOS SECTION.
088600*            NUMERO DE MENSAJE, TIPO/NUMERO DE DOCUMENTO Y VERSION
088700*            EDIFACT VAN AL UNH/BGM/RFF; SIN ELLOS NO HAY CABECERA
088800*            VALIDA QUE EMITIR.
088900     IF CATENC-NUMERO-MENSAJE = SPACES OR
089000        CATENC-CODIGO-DOCUMENTO = SPACES OR
089100        CATENC-NUMERO-DOCUMENTO = SPACES OR
089200        CATENC-VERSION-EDIFACT = SPACES
089300        MOVE 0 TO WKS-FLAG-CORRIDA
089400        DISPLAY "*** ERROR FATAL: FALTA UN CAMPO OBLIGATORIO DE "
089500                "LA CABECERA ***"
089600     END-IF.
089700 310-VALIDA-CAMPOS-OBLIGATORIOS-E. EXIT.
089800
089900*--->  EL PATRON ESPERADO ES L:DD L:UN (LETRA, DOSPUNTOS, DOS
090000*      DIGITOS, LETRA, DOSPUNTOS, LITERAL "UN"), POR EJEMPLO
090100*      D:96A:UN. SE PASA A MAYUSCULAS ANTES DE COMPARAR PORQUE
090200*      ALGUNOS ARCHIVOS DE ORIGEN LO MANDAN EN MINUSCULAS.
090300 320-VALIDA-VERSION-EDIFACT SECTION.
090400     INSPECT CATENC-VERSION-EDIFACT CONVERTING
090500             "abcdefghijklmnopqrstuvwxyz" TO
090600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
090700     IF CATENC-VER-LETRA-1 NOT ALPHABETIC OR
090800        CATENC-VER-DOSPUNTOS-1 NOT = ":" OR
090900        CATENC-VER-DIGITOS NOT NUMERIC OR
091000        CATENC-VER-LETRA-2 NOT ALPHABETIC OR
091100        CATENC-VER-DOSPUNTOS-2 NOT = ":" OR
091200        CATENC-VER-LITERAL-UN NOT = "UN"
091300        MOVE 0 TO WKS-FLAG-CORRIDA
091400        DISPLAY "*** ERROR FATAL: VERSION EDIFACT INVALIDA: "
091500                CATENC-VERSION-EDIFACT
091600     END-IF.
091700 320-VALIDA-VERSION-EDIFACT-E. EXIT.
091800
091900*--->  SI NO VIENE MONEDA SE ASUME EUR (LA MAYORIA DE LOS
092000*      CATALOGOS DE ESTE AREA SON EN EUROS); SOLO SE SOPORTAN
092100*      LAS CUATRO MONEDAS DE LA TABLA FIJA.
092200 330-VALIDA-MONEDA SECTION.
092300     IF CATENC-MONEDA = SPACES
092400        MOVE "EUR" TO CATENC-MONEDA
092500     END-IF
092600     IF CATENC-MONEDA NOT = "EUR" AND
092700        CATENC-MONEDA NOT = "USD" AND
092800        CATENC-MONEDA NOT = "GBP" AND
092900        CATENC-MONEDA NOT = "JPY"
093000        MOVE 0 TO WKS-FLAG-CORRIDA
093100        DISPLAY "*** ERROR FATAL: MONEDA NO SOPORTADA: "
093200                CATENC-MONEDA
093300     END-IF.
093400 330-VALIDA-MONEDA-E. EXIT.
093500
093600*          ----- LEE Y VALIDA TODAS LAS PARTES DEL CATALOGO -----
093700*        A DIFERENCIA DE LOS ARTICULOS, LAS PARTES SE VALIDAN
093800*        TODAS DE UNA VEZ AQUI EN LA CABECERA (NO SALTAR/SEGUIR):
093900*        UNA SOLA PARTE INVALIDA TUMBA TODA LA CORRIDA.
094000 340-VALIDA-TODAS-LAS-PARTES SECTION.
094100*            SE REINICIA EL CONTADOR ANTES DE LEER, POR SI ESTE
094200*            PARRAFO ALGUNA VEZ SE VUELVE A EJECUTAR EN LA MISMA
094300*            CORRIDA (HOY NO PASA, PERO ES BARATO DEJARLO ASI).
094400     MOVE 0 TO WKS-CONTADOR-PARTES
094500     PERFORM 341-LEE-Y-VALIDA-UNA-PARTE UNTIL FIN-CATPTE
094600     IF WKS-CONTADOR-PARTES = 0
094700        MOVE 0 TO WKS-FLAG-CORRIDA
094800        DISPLAY "*** ERROR FATAL: EL CATALOGO NO TRAE PARTES ***"
094900     END-IF.
095000 340-VALIDA-TODAS-LAS-PARTES-E. EXIT.
095100
095200*--->  EL TOPE SE APLICA AQUI, AL CARGAR LA TABLA, Y NO SOLO AL
095300*      GRABARLA: ASI WKS-CONTADOR-PARTES JAMAS QUEDA POR ENCIMA
095400*      DE WKS-MAX-PARTES Y 220-EMITE-PARTES PUEDE RECORRER LA
095500*      TABLA CON CONFIANZA. LAS PARTES QUE SOBRAN DEL REGISTRO 51
095600*      EN ADELANTE SOLO SE AVISAN, NO TUMBAN LA CORRIDA.
095700 341-LEE-Y-VALIDA-UNA-PARTE SECTION.
095800     READ CATPTE
095900         AT END SET FIN-CATPTE TO TRUE
096000     END-READ
096100     IF NOT FIN-CATPTE
096200        IF NOT CATPTE-CUALIFICADOR-VALIDO OR
096300           CATPTE-CODIGO-PARTE = SPACES
096400           MOVE 0 TO WKS-FLAG-CORRIDA
096500           DISPLAY "*** ERROR FATAL: PARTE INVALIDA: "
096600                   CATPTE-CUALIFICADOR "/" CATPTE-CODIGO-PARTE
096700        ELSE
096800           IF WKS-CONTADOR-PARTES < WKS-MAX-PARTES
096900              ADD 1 TO WKS-CONTADOR-PARTES
097000              MOVE CATPTE-CUALIFICADOR TO
097100                   WKS-PARTE-CUALIF (WKS-CONTADOR-PARTES)
097200              MOVE CATPTE-CODIGO-PARTE TO
097300                   WKS-PARTE-CODIGO (WKS-CONTADOR-PARTES)
097400*            EL DESGLOSE POR TIPO DE PARTE (88-LEVELS DE CATPTE1)
097500*            SOLO SE LLEVA PARA LAS PARTES QUE SI ENTRARON EN LA
097600*            TABLA; LAS QUE SOBRAN DEL REGISTRO 51 EN ADELANTE NO
097700*            CUENTAN PARA EL RESUMEN DE 900.
097800              IF CATPTE-ES-COMPRADOR
097900                 ADD 1 TO WKS-CONTADOR-COMPRADORES
098000              END-IF
098100              IF CATPTE-ES-PROVEEDOR
098200                 ADD 1 TO WKS-CONTADOR-PROVEEDORES
098300              END-IF
098400              IF CATPTE-ES-VENDEDOR
098500                 ADD 1 TO WKS-CONTADOR-VENDEDORES
098600              END-IF
098700           ELSE
098800              DISPLAY "*** AVISO: SE IGNORA PARTE ADICIONAL, "
098900                      "LIMITE DE " WKS-MAX-PARTES " ALCANZADO: "
099000                      CATPTE-CUALIFICADOR "/" CATPTE-CODIGO-PARTE
099100           END-IF
099200        END-IF
099300     END-IF.
099400 341-LEE-Y-VALIDA-UNA-PARTE-E. EXIT.
099500
099600******************************************************************
099700*          S E R I E   4 0 0 :  V A L I D A C I O N   D E L   A R T I C.
099800******************************************************************
099900*--->  EL PRECIO DEBE SER NUMERICO Y NO NEGATIVO. UN SOBREPONCHADO
100000*      O SIGNO INVALIDO EN CATITM-PRECIO SE DETECTA AQUI PORQUE
100100*      "NUMERIC" FALLA SI EL SIGNO ZONA NO ES VALIDO. CUANDO FALLA,
100200*      SE USA LA VISTA CATITM-PRECIO-R (SIGNO/DIGITOS) SOLO PARA EL
100300*      AVISO DE CONSOLA, A FIN DE DECIRLE AL OPERADOR SI EL PROBLEMA
100400*      ESTA EN EL SIGNO O EN LOS DIGITOS DEL CAMPO.
100500 400-VALIDA-PRECIO SECTION.
100600     MOVE 0 TO WKS-FLAG-PRECIO
100700*            SE ARRANCA EN NO VALIDO Y SOLO SE ENCIENDE SI PASAN
100800*            LAS DOS PRUEBAS (NUMERICO Y NO NEGATIVO)
100900     IF CATITM-PRECIO NUMERIC
101000        COMPUTE WKS-PRECIO-REDONDEADO ROUNDED = CATITM-PRECIO
101100        IF WKS-PRECIO-REDONDEADO >= 0
101200           MOVE 1 TO WKS-FLAG-PRECIO
101300        END-IF
101400     ELSE
101500        IF CATITM-PRECIO-DIGITOS NOT NUMERIC
101600           DISPLAY "*** AVISO: PRECIO CON DIGITOS INVALIDOS EN EL "
101700                   "ARTICULO " CATITM-CODIGO-ARTICULO
101800        ELSE
101900           DISPLAY "*** AVISO: PRECIO CON SOBREPONCHADO/SIGNO "
102000                   "INVALIDO (BYTE '" CATITM-PRECIO-SIGNO
102100                   "') EN EL ARTICULO " CATITM-CODIGO-ARTICULO
102200        END-IF
102300     END-IF.
102400 400-VALIDA-PRECIO-E. EXIT.
102500
102600*--->  LA CANTIDAD ES UN CAMPO OPCIONAL SIN SIGNO (PIC 9(07)); NO
102700*      TIENE POSICION PARA REPRESENTAR "BLANCO", ASI QUE EL ARCHIVO
102800*      USA CERO COMO CONVENCION DE "NO SE INFORMA CANTIDAD". SI EL
102900*      CAMPO LLEGA NO NUMERICO (REGISTRO TRUNCO O MAL GENERADO) SE
103000*      TRATA IGUAL QUE AUSENTE, PERO SI LLEGA NUMERICO EN CERO SE
103100*      RECHAZA EL ARTICULO COMPLETO, PORQUE UN REGISTRO QUE TRAE
103200*      EL CAMPO EXPRESAMENTE EN CERO NO ES UNA CANTIDAD VALIDA.
103300 410-VALIDA-CANTIDAD SECTION.
103400     MOVE 1 TO WKS-FLAG-CANTIDAD
103500     IF CATITM-CANTIDAD NUMERIC AND CATITM-CANTIDAD = 0
103600        MOVE 0 TO WKS-FLAG-CANTIDAD
103700     END-IF.
103800 410-VALIDA-CANTIDAD-E. EXIT.
103900
104000******************************************************************
104100*   S E R I E   4 5 0 :  E S C A P E   D E   A P O S T R O F E S
104200*   (EDIFACT USA EL APOSTROFE COMO TERMINADOR DE SEGMENTO; SI LA
104300*   DESCRIPCION DEL ARTICULO TRAE UNO, HAY QUE CAMBIARLO POR ?+
104400*   O EL PARSER DEL DESTINATARIO CORTARIA EL SEGMENTO A LA MITAD)
104500******************************************************************
104600*--->  PRIMERO SE BUSCA EL FIN REAL DE LA DESCRIPCION (SIN LOS
104700*      BLANCOS DE RELLENO A LA DERECHA), RECORRIENDO DE ATRAS
104800*      HACIA ADELANTE CON 499-AVANZA-POSICION-ATRAS.
104900 450-ESCAPA-DESCRIPCION SECTION.
105000     MOVE 35 TO WKS-IND-DESC
105100     PERFORM 499-AVANZA-POSICION-ATRAS
105200         UNTIL WKS-IND-DESC = 0 OR
105300               CATITM-DESCRIPCION (WKS-IND-DESC:1) NOT = SPACE
105400     MOVE WKS-IND-DESC TO WKS-LONGITUD-ORIGINAL
105500     MOVE SPACES TO WKS-DESCRIPCION-ESCAPADA
105600     MOVE 0 TO WKS-LONGITUD-ESCAPADA
105700     MOVE 1 TO WKS-IND-DESC
105800     PERFORM 452-ESCAPA-UN-CARACTER
105900         UNTIL WKS-IND-DESC > WKS-LONGITUD-ORIGINAL.
106000 450-ESCAPA-DESCRIPCION-E. EXIT.
106100
106200*--->  UN CARACTER A LA VEZ: SI ES APOSTROFE SE SUSTITUYE POR DOS
106300*      CARACTERES (?+), POR ESO NO SE PUEDE USAR INSPECT REPLACING
106400*      (CAMBIARIA LA LONGITUD DEL CAMPO, QUE INSPECT NO PERMITE).
106500 452-ESCAPA-UN-CARACTER SECTION.
106600     IF CATITM-DESCRIPCION (WKS-IND-DESC:1) =
106700                                    WKS-CARACTER-APOSTROFE
106800        ADD 1 TO WKS-LONGITUD-ESCAPADA
106900        MOVE "?" TO
107000             WKS-DESCRIPCION-ESCAPADA (WKS-LONGITUD-ESCAPADA:1)
107100        ADD 1 TO WKS-LONGITUD-ESCAPADA
107200        MOVE "+" TO
107300             WKS-DESCRIPCION-ESCAPADA (WKS-LONGITUD-ESCAPADA:1)
107400     ELSE
107500        ADD 1 TO WKS-LONGITUD-ESCAPADA
107600        MOVE CATITM-DESCRIPCION (WKS-IND-DESC:1) TO
107700             WKS-DESCRIPCION-ESCAPADA (WKS-LONGITUD-ESCAPADA:1)
107800     END-IF
107900     ADD 1 TO WKS-IND-DESC.
108000 452-ESCAPA-UN-CARACTER-E. EXIT.
108100
108200******************************************************************
108300*   S E R I E   4 6 0 - 4 7 5 :  F O R M A T O S   N U M E R I C O S
108400*   (RECORTAN LOS BLANCOS QUE DEJA LA EDICION CON Z PARA PODER
108500*    CONCATENAR EL NUMERO DENTRO DEL SEGMENTO CON STRING; SIN
108600*    FUNCIONES INTRINSECAS, SOLO REFERENCE MODIFICATION)
108700******************************************************************
108800*--->  PRECIO EDITADO: Z(6)9.99, 10 POSICIONES ANTES DEL RECORTE
108900 460-FORMATEA-PRECIO SECTION.
109000     MOVE WKS-PRECIO-REDONDEADO TO WKS-PRECIO-EDITADO
109100     MOVE 1 TO WKS-POS-INICIO
109200     PERFORM 499-AVANZA-POSICION
109300         UNTIL WKS-PRECIO-EDITADO (WKS-POS-INICIO:1) NOT = SPACE
109400     COMPUTE WKS-LON-RECORTE = 11 - WKS-POS-INICIO.
109500 460-FORMATEA-PRECIO-E. EXIT.
109600
109700*--->  TOTAL EDITADO: Z(8)9.99, PARA EL MOA DEL TRAILER
109800 465-FORMATEA-TOTAL SECTION.
109900     MOVE WKS-TOTAL-IMPORTE TO WKS-TOTAL-EDITADO
110000     MOVE 1 TO WKS-POS-INICIO
110100     PERFORM 499-AVANZA-POSICION
110200         UNTIL WKS-TOTAL-EDITADO (WKS-POS-INICIO:1) NOT = SPACE
110300     COMPUTE WKS-LON-RECORTE = 13 - WKS-POS-INICIO.
110400 465-FORMATEA-TOTAL-E. EXIT.
110500
110600*--->  CANTIDAD EDITADA: Z(6)9, PARA EL QTY (SOLO SE USA CUANDO
110700*      YA SE VALIDO QUE LA CANTIDAD ES NUMERICA Y MAYOR A CERO)
110800 467-FORMATEA-CANTIDAD SECTION.
110900     MOVE CATITM-CANTIDAD TO WKS-CANTIDAD-EDITADA
111000     MOVE 1 TO WKS-POS-INICIO
111100     PERFORM 499-AVANZA-POSICION
111200         UNTIL WKS-CANTIDAD-EDITADA (WKS-POS-INICIO:1) NOT = SPACE
111300     COMPUTE WKS-LON-RECORTE = 8 - WKS-POS-INICIO.
111400 467-FORMATEA-CANTIDAD-E. EXIT.
111500
111600*--->  NUMERO DE LINEA EDITADO: Z(3)9, PARA EL LIN DE CADA ARTICULO
111700 469-FORMATEA-LINEA SECTION.
111800     MOVE WKS-INDICE-LINEA TO WKS-LINEA-EDITADA
111900     MOVE 1 TO WKS-POS-INICIO
112000     PERFORM 499-AVANZA-POSICION
112100         UNTIL WKS-LINEA-EDITADA (WKS-POS-INICIO:1) NOT = SPACE
112200     COMPUTE WKS-LON-RECORTE = 5 - WKS-POS-INICIO.
112300 469-FORMATEA-LINEA-E. EXIT.
112400
112500*--->  CONTADOR DE SEGMENTOS EDITADO: Z(3)9, PARA EL UNT FINAL
112600 475-FORMATEA-CONTADOR-SEGMENTOS SECTION.
112700     MOVE WKS-CONTADOR-SEGMENTOS TO WKS-SEGM-EDITADO
112800     MOVE 1 TO WKS-POS-INICIO
112900     PERFORM 499-AVANZA-POSICION
113000         UNTIL WKS-SEGM-EDITADO (WKS-POS-INICIO:1) NOT = SPACE
113100     COMPUTE WKS-LON-RECORTE = 5 - WKS-POS-INICIO.
113200 475-FORMATEA-CONTADOR-SEGMENTOS-E. EXIT.
113300
113400*--->  AVANZA UNA POSICION (USADO POR TODOS LOS RECORTES DE ARRIBA)
113500 499-AVANZA-POSICION SECTION.
113600     ADD 1 TO WKS-POS-INICIO.
113700 499-AVANZA-POSICION-E. EXIT.
113800
113900*--->  RETROCEDE UNA POSICION (USADO PARA HALLAR EL FIN REAL DE
114000*      LA DESCRIPCION ANTES DE ESCAPAR APOSTROFES)
114100 499-AVANZA-POSICION-ATRAS SECTION.
114200     SUBTRACT 1 FROM WKS-IND-DESC.
114300 499-AVANZA-POSICION-ATRAS-E. EXIT.
114400
114500******************************************************************
114600*     C A S O S   D E   P R U E B A   C O N S I D E R A D O S     *
114700*     (LISTA DE REFERENCIA PARA QUIEN HAGA LA SIGUIENTE PRUEBA     *
114800*     DE REGRESION; NO REEMPLAZA UN JUEGO DE DATOS REAL)          *
114900******************************************************************
115000*   1. CATALOGO COMPLETO Y VALIDO, CON CANTIDAD EN ALGUNOS         *
115100*      ARTICULOS Y SIN ELLA EN OTROS -> DEBE GENERAR SALIDA CON    *
115200*      QTY SOLO EN LOS QUE LA TRAEN.                               *
115300*   2. CABECERA AUSENTE (CATENC VACIO) -> CORRIDA ABORTADA, SIN    *
115400*      SALIDA, AVISO POR CONSOLA.                                  *
115500*   3. VERSION EDIFACT MAL FORMADA (POR EJEMPLO SIN LOS DOS        *
115600*      PUNTOS) -> CORRIDA ABORTADA.                                *
115700*   4. MONEDA FUERA DE LA TABLA FIJA -> CORRIDA ABORTADA.          *
115800*   5. MAS DE 50 PARTES VALIDAS EN CATPTE -> LAS PRIMERAS 50 SE    *
115900*      EMITEN COMO NAD, LAS DEMAS SOLO GENERAN UN AVISO.           *
116000*   6. UN ARTICULO CON CANTIDAD EN CERO (NO BLANCO) -> SE RECHAZA  *
116100*      COMPLETO, NO SOLO SE OMITE EL QTY.                          *
116200*   7. UNA DESCRIPCION DE ARTICULO CON UN APOSTROFE (EJ. NIÑO'S)   *
116300*      -> EL IMD DEBE LLEVAR ?+ EN VEZ DEL APOSTROFE.              *
116400*   8. CATALOGO SIN NINGUN ARTICULO (CATITM VACIO) -> CORRIDA      *
116500*      ABORTADA, AUNQUE CABECERA Y PARTES ESTEN BIEN.              *
116600******************************************************************
116700*          S E R I E   9 0 0 :  E S T A D I S T I C A S
116800*          (RESUMEN DE CONSOLA AL FINAL DE LA CORRIDA; SI LA
116900*          CORRIDA SE INVALIDO EN 300, NO HUBO SALIDA Y SOLO SE
117000*          AVISA DEL ABORTO)
117100******************************************************************
117200 900-ESTADISTICAS SECTION.
117300     IF CORRIDA-VALIDA
117400        PERFORM 465-FORMATEA-TOTAL
117500        MOVE WKS-CONTADOR-ITEMS-VALIDOS TO WKS-CONTADOR-EDITADO
117600        DISPLAY "**************************************************"
117700        DISPLAY "GENERADO PRICAT CON " WKS-CONTADOR-EDITADO
117800                " ARTICULOS, TOTAL " WKS-TOTAL-EDITADO
117900                " " CATENC-MONEDA
118000        MOVE WKS-CONTADOR-RECHAZADOS TO WKS-CONTADOR-EDITADO
118100        DISPLAY "ARTICULOS RECHAZADOS EN LA CORRIDA: "
118200                WKS-CONTADOR-EDITADO
118300        DISPLAY "PARTES EMITIDAS - COMPRADORES(BY): "
118400                WKS-CONTADOR-COMPRADORES
118500                " PROVEEDORES(SU): " WKS-CONTADOR-PROVEEDORES
118600                " VENDEDORES(SE): " WKS-CONTADOR-VENDEDORES
118700        DISPLAY "**************************************************"
118800     ELSE
118900        DISPLAY "**************************************************"
119000        DISPLAY "CORRIDA ABORTADA POR ERROR DE VALIDACION - NO SE "
119100                "GENERO SALIDA"
119200        DISPLAY "**************************************************"
119300     END-IF.
119400 900-ESTADISTICAS-E. EXIT.
119500
119600******************************************************************
119700*     N O T A   S O B R E   E L   R E S U M E N   D E   900      *
119800*   EL RESUMEN SOLO SE IMPRIME POR CONSOLA (DISPLAY), NUNCA A UN  *
119900*   ARCHIVO DE REPORTE; ESTE PROGRAMA NO TIENE IMPRESORA DE       *
120000*   SALIDA, SOLO EL ARCHIVO CATSAL CON LOS SEGMENTOS EDIFACT.     *
120100*   SI ALGUN DIA SE PIDE UN REPORTE IMPRESO DE ESTA CORRIDA, VA   *
120200*   EN UN PROGRAMA SEPARADO QUE LEA CATSAL O LOS CONTADORES DE    *
120300*   ESTA RUTINA, NO AQUI ADENTRO.                                *
120400******************************************************************
120500*                 ----- CIERRE DE ARCHIVOS -----
120600*            CERRAR LOS CUATRO ARCHIVOS AQUI, EN UN SOLO PARRAFO,
120700*            EVITA TENER QUE RECORDAR CERRARLOS UNO POR UNO SI EL
120800*            DIA DE MAÑANA SE AGREGA UN QUINTO ARCHIVO A LA CORRIDA.
120900 990-CIERRA-ARCHIVOS SECTION.
121000     CLOSE CATENC CATPTE CATITM CATSAL.
121100 990-CIERRA-ARCHIVOS-E. EXIT.
121200*
121300******************************************************************
121400*                  F I N   D E L   P R O G R A M A                *
121500*          (NO HAY MAS PARRAFOS DESPUES DE ESTE PUNTO; SI ALGUN  *
121600*          DIA SE AGREGA OTRO, VA DESPUES DE 990 PORQUE ES LA    *
121700*          ULTIMA SECCION DEL FLUJO NORMAL DE LA CORRIDA)        *
121800******************************************************************
121900*   FIN DEL LISTADO FUENTE DE GENPRCT1. VER COPY CATENC1, CATPTE1 *
122000*   Y CATITM1 PARA LOS LAYOUTS DE LOS ARCHIVOS DE ENTRADA.        *
122100******************************************************************
