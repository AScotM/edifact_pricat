000100******************************************************************
000200*        COPY CATITM1 - LAYOUT REGISTRO DE ARTICULOS CATALOGO    *
000300*        ARCHIVO DE ENTRADA : CATITM (1 A N REGISTROS POR CORRIDA*
000400******************************************************************
000500*   FECHA       : 03/05/1994   PROGRAMADOR : R. ESTRADA (PRDE)   *
000600*   CADA REGISTRO ES UN ARTICULO DEL CATALOGO; GENERA LOS        *
000700*   SEGMENTOS LIN/IMD/PRI/QTY CUANDO PASA LA VALIDACION DE       *
000800*   PRECIO. CANTIDAD Y UNIDAD SON OPCIONALES (BLANCO = AUSENTE). *
000900******************************************************************
001000 01  REG-CATITM.
001100     02  CATITM-CODIGO-ARTICULO       PIC X(14).
001200     02  FILLER                       PIC X(01).
001300     02  CATITM-DESCRIPCION           PIC X(35).
001400     02  FILLER                       PIC X(01).
001500     02  CATITM-PRECIO                PIC S9(7)V99.
001600*--->  VISTA ALTERNA USADA POR GENPRCT1/400-VALIDA-PRECIO PARA
001700*      EL AVISO DE CONSOLA CUANDO CATITM-PRECIO NO PASA LA
001800*      PRUEBA NUMERIC: DISTINGUE SI EL PROBLEMA ESTA EN EL
001850*      BYTE DE SIGNO O EN LOS DIGITOS (MISMO TRUCO QUE SE USA
001870*      EN LOS MAESTROS DE TARJETA).
001900     02  CATITM-PRECIO-R REDEFINES CATITM-PRECIO.
002000         03  CATITM-PRECIO-SIGNO      PIC X(01).
002100         03  CATITM-PRECIO-DIGITOS    PIC 9(08).
002200     02  FILLER                       PIC X(01).
002300     02  CATITM-CANTIDAD              PIC 9(07).
002400     02  FILLER                       PIC X(01).
002500     02  CATITM-UNIDAD-MEDIDA         PIC X(03).
002600     02  FILLER                       PIC X(08).
