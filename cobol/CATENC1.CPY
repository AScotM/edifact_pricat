000100******************************************************************
000200*        COPY CATENC1 - LAYOUT REGISTRO DE CABECERA CATALOGO     *
000300*        ARCHIVO DE ENTRADA : CATENC (UN REGISTRO POR CORRIDA)   *
000400******************************************************************
000500*   FECHA       : 03/05/1994   PROGRAMADOR : R. ESTRADA (PRDE)   *
000600*   ESTE LAYOUT SE USA PARA TRANSMITIR AL GENPRCT1 LOS DATOS DE  *
000700*   ENCABEZADO DEL MENSAJE EDIFACT PRICAT (UNH/BGM/DTM/CUX/RFF). *
000800******************************************************************
000900 01  REG-CATENC.
001000     02  CATENC-NUMERO-MENSAJE        PIC X(14).
001100     02  FILLER                       PIC X(01).
001200     02  CATENC-CODIGO-DOCUMENTO      PIC X(03).
001300     02  FILLER                       PIC X(01).
001400     02  CATENC-NUMERO-DOCUMENTO      PIC X(17).
001500     02  FILLER                       PIC X(01).
001600     02  CATENC-MONEDA                PIC X(03).
001700     02  FILLER                       PIC X(01).
001800     02  CATENC-VERSION-EDIFACT       PIC X(08).
001900*--->  VISTA ALTERNA USADA SOLO PARA VALIDAR EL PATRON
002000*      L:DDL:UN (LETRA,DOSPUNTOS,2 DIGITOS+LETRA,DOSPUNTOS,UN)
002100     02  CATENC-VERSION-R REDEFINES CATENC-VERSION-EDIFACT.
002200         03  CATENC-VER-LETRA-1       PIC X(01).
002300         03  CATENC-VER-DOSPUNTOS-1   PIC X(01).
002400         03  CATENC-VER-DIGITOS       PIC X(02).
002500         03  CATENC-VER-LETRA-2       PIC X(01).
002600         03  CATENC-VER-DOSPUNTOS-2   PIC X(01).
002700         03  CATENC-VER-LITERAL-UN    PIC X(02).
002800     02  FILLER                       PIC X(11).
